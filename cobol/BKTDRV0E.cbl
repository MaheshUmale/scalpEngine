000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKTDRV0O.
000300 AUTHOR.  R L KOVACH.
000400 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
000500 DATE-WRITTEN.  04/03/89.
000600 DATE-COMPILED.
000700 SECURITY.  INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000* BKTDRV0O -- INTRADAY SCALPING BACKTEST ENGINE - DRIVER
001100*
001200* Reads the one-minute bar history file, replays it bar by bar
001300* against each of the three breakout strategies carried in
001400* BKTSTR0M, and prints one performance report per strategy.
001500* Only one trade is ever open at a time; a strategy's signal
001600* is applied through the fixed-fraction sizing rule carried in
001700* the CALLed module before the trade is opened.
001800*
001900* Once all three per-strategy backtests are on the report, the
002000* driver makes ONE further CALL to BKTSTR0M asking it for the
002100* live desk decision on the window just replayed -- i.e. which
002200* one of the three strategies (if any) the trading desk would
002300* actually have acted on, in fixed priority order, on the LAST
002400* bar of the file.  This is the policy-engine call, distinct
002500* from the three backtest calls above; see G000-POLICY-DECISION
002600* and the module's own G150-PRIORITY-CASCADE section.
002700*-----------------------------------------------------------------
002800* VERS  | DATE     | BY  | TICKET   | DESCRIPTION
002900*-------|----------|-----|----------|----------------------------
003000* A.00  | 89/04/03 | RLK | RES-0091 | NEW PROGRAM
003100* A.01  | 89/06/19 | RLK | RES-0104 | ADDED FAILED-BREAKOUT RUN
003200* A.02  | 90/01/22 | DWK | RES-0140 | FIXED STOP/TARGET PRECED-
003300*       |          |     |          | ENCE ON SHORT TRADE EXIT
003400* A.03  | 91/11/18 | JHS | RES-0201 | RAISED BAR TABLE TO 500
003500* A.04  | 92/08/07 | JHS | RES-0233 | PROFIT FACTOR SENTINEL FOR
003600*       |          |     |          | ZERO GROSS LOSS (INF)
003700* A.05  | 93/02/09 | MPF | RES-0266 | STAMP STRATEGY NAME ON THE
003800*       |          |     |          | OPEN TRADE RECORD
003900* A.06  | 95/05/30 | MPF | RES-0301 | NO-DATA GUARD ON SHORT
004000*       |          |     |          | HISTORY FILES
004100* A.07  | 96/09/12 | DWK | RES-0322 | AVG WIN/LOSS ZERO WHEN NO
004200*       |          |     |          | WINNERS OR LOSERS
004300* A.08  | 98/11/04 | RLK | RES-0355 | Y2K - REVIEWED TIMESTAMP
004400*       |          |     |          | FIELD, TEXT KEY ONLY, NO
004500*       |          |     |          | DATE ARITHMETIC DONE HERE
004600* A.09  | 99/03/17 | RLK | RES-0359 | Y2K - SIGNED OFF, NO
004700*       |          |     |          | FURTHER CHANGE REQUIRED
004800* A.10  | 01/07/26 | DWK | RES-0388 | REPORT LAYOUT AGREED WITH
004900*       |          |     |          | RESEARCH DESK - RE-COLUMN
005000* A.11  | 04/02/13 | MPF | RES-0410 | WIN RATE EDIT WIDENED FOR
005100*       |          |     |          | TRIPLE-DIGIT TRADE COUNTS
005200* A.12  | 05/09/19 | JHS | RES-0421 | ADDED G000-POLICY-DECISION.
005300*       |          |     |          | DESK ASKED FOR A ONE-SHOT
005400*       |          |     |          | "WHAT WOULD WE HAVE DONE"
005500*       |          |     |          | CALL AFTER THE THREE BACK-
005600*       |          |     |          | TESTS, USING THE PRIORITY
005700*       |          |     |          | CASCADE ADDED TO BKTSTR0M
005800*       |          |     |          | UNDER THE SAME TICKET. THIS
005900*       |          |     |          | IS ALSO THE FIRST PLACE
006000*       |          |     |          | SIG-RECORD (BKTSIGC) GETS
006100*       |          |     |          | POPULATED AND PRINTED.
006200*-----------------------------------------------------------------
006300*****************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700*--------------------------------------------------------------*
006800* SPECIAL-NAMES -- C01 lines up the report banner with the
006900* printer's top-of-form channel; SWITCH-15 is the compile-info
007000* escape hatch used by every driver in this shop (JCL sets the
007100* UPSI bit to get a one-line version stamp instead of a run).
007200*--------------------------------------------------------------*
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     SWITCH-15 IS SHOW-VERSION-SW
007600         ON STATUS IS SHOW-VERSION.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    BARFILE IS THE ONE-MINUTE OHLCV HISTORY, ASCENDING TIME
008100*    ORDER, HEADER/BLANK/COMMENT LINES SKIPPED AT LOAD TIME.
008200     SELECT BAR-FILE-IN   ASSIGN TO BARFILE
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FILE-STATUS.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900*--------------------------------------------------------------*
009000* BAR-FILE-IN -- FIXED 80-BYTE TEXT LAYOUT.  A LEADING TYPE
009100* BYTE (H/C/D) LETS C200-STORE-ONE-BAR TELL A REAL PRICE BAR
009200* FROM THE DESK'S OWN HEADER AND COMMENT ROWS WITHOUT A SEPARATE
009300* SCAN OF THE LINE FOR A LEADING "#" -- THE DESK'S OWN CSV
009400* EXTRACT USES A LEADING "#" FOR THOSE ROWS; THIS FIXED-COLUMN
009500* EQUIVALENT USES THE TYPE BYTE INSTEAD, EASIER TO TEST IN A
009600* COBOL IF THAN SCANNING COLUMN ONE FOR A SPECIAL CHARACTER.
009700*--------------------------------------------------------------*
009800 FD  BAR-FILE-IN
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS.
010100 01          BAR-FILE-LINE.
010200     05      BFL-REC-TYPE         PIC X(01).
010300         88  BFL-IS-HEADER             VALUE "H".
010400         88  BFL-IS-COMMENT            VALUE "C".
010500         88  BFL-IS-DATA               VALUE "D".
010600     05      BFL-TIMESTAMP        PIC X(19).
010700     05      BFL-OPEN             PIC S9(07)V99.
010800     05      BFL-HIGH             PIC S9(07)V99.
010900     05      BFL-LOW              PIC S9(07)V99.
011000     05      BFL-CLOSE            PIC S9(07)V99.
011100     05      BFL-VOLUME           PIC  9(09).
011200     05      FILLER               PIC X(15).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600     COPY BKTBARC.
011700     COPY BKTSIGC.
011800*
011900*--------------------------------------------------------------*
012000* COMP-FIELDS -- COMP-3/binary counters, subscripts, sub-
012100*                scripts and accumulators.  Prefix Cn, n =
012200*                number of significant digits.  Kept COMP per
012300*                shop standard so the PERFORM VARYING loops
012400*                below don't burn zoned-decimal cycles on every
012500*                one of up to 500 bars times 3 strategies.
012600*--------------------------------------------------------------*
012700 01          COMP-FIELDS.
012800*    C4-BAR-IDX   -- current bar subscript, backtest replay loop.
012900     05      C4-BAR-IDX           PIC S9(04) COMP.
013000*    C4-STRAT-IDX -- 1/2/3, which of the 3 backtest passes.
013100     05      C4-STRAT-IDX         PIC S9(04) COMP.
013200*    C4-RANGE-IDX -- completed-trade subscript, report roll-up.
013300     05      C4-RANGE-IDX         PIC S9(04) COMP.
013400     05      C9-WINNER-COUNT      PIC S9(09) COMP.
013500     05      C9-LOSER-COUNT       PIC S9(09) COMP.
013600     05      FILLER               PIC X(02).
013700*
013800*--------------------------------------------------------------*
013900* DISPLAY-FIELDS -- numeric-edited fields for the printed
014000*                   report.  Prefix D.  Held apart from the
014100*                   WORK-FIELDS accumulators they edit so a
014200*                   report-layout change (see A.10) never
014300*                   touches the arithmetic fields.
014400*--------------------------------------------------------------*
014500 77          D-TOTAL-TRADES       PIC ZZZ9.
014600 77          D-NET-PNL            PIC -ZZZZZZZZ9.99.
014700 77          D-PROFIT-FACTOR      PIC ZZZZZZ9.99.
014800*    D-PROFIT-FACTOR-TEXT carries the "INF" sentinel (A.04)
014900*    when there is no losing trade to divide by -- see A.04
015000*    and F200-WRITE-REPORT-BODY.
015100 77          D-PROFIT-FACTOR-TEXT REDEFINES D-PROFIT-FACTOR
015200                                  PIC X(10).
015300 77          D-WIN-RATE           PIC ZZ9.99.
015400 77          D-AVG-WIN            PIC ZZZZZZ9.99.
015500 77          D-AVG-LOSS           PIC -ZZZZZZ9.99.
015600*
015700*--------------------------------------------------------------*
015800* CONSTANT-FIELDS -- literals fixed by the trading desk.
015900*                    Prefix K.
016000*--------------------------------------------------------------*
016100 01          CONSTANT-FIELDS.
016200     05      K-MODULE             PIC X(08) VALUE "BKTDRV0O".
016300     05      K-STRATEGY-COUNT     PIC S9(04) COMP VALUE 3.
016400*    K-MIN-BARS-NEEDED -- shortest history the strategies can
016500*    safely look back over (20-bar range plus warm-up bars);
016600*    below this the desk would rather abend than print junk.
016700     05      K-MIN-BARS-NEEDED    PIC S9(04) COMP VALUE 23.
016800*    K-FIRST-BAR-INDEX -- first bar with a full 20-bar range
016900*    behind it; the backtest replay never starts earlier.
017000     05      K-FIRST-BAR-INDEX    PIC S9(04) COMP VALUE 24.
017100*    K-DESK-SYMBOL -- desk's own instrument tag, stamped onto
017200*    SIG-RECORD for the policy-decision printout (RES-0421).
017300*    The bar file itself carries no symbol column, so this is
017400*    the one place a ticker gets attached to a signal.
017500     05      K-DESK-SYMBOL        PIC X(12) VALUE "ES-INTRADAY".
017600*
017700*--------------------------------------------------------------*
017800* STRATEGY-NAME-LIST -- the three strategies, in the fixed
017900* priority order the policy engine and the backtester both
018000* honour.  Built as a VALUE'd FILLER string and REDEFINEd as
018100* a table, since OCCURS items may not carry VALUE clauses.
018200*--------------------------------------------------------------*
018300 01          STRATEGY-NAME-LIST.
018400     05      FILLER               PIC X(20) VALUE "RANGE BREAK".
018500     05      FILLER               PIC X(20) VALUE
018600                                  "SECOND CHANCE SCALP".
018700     05      FILLER               PIC X(20) VALUE
018800                                  "FAILED BREAKOUT".
018900 01          STRATEGY-NAME-TABLE REDEFINES STRATEGY-NAME-LIST.
019000     05      STRAT-NAME OCCURS 3 TIMES     PIC X(20).
019100*
019200*--------------------------------------------------------------*
019300* SWITCHES -- conditional/status fields.
019400*--------------------------------------------------------------*
019500 01          SWITCHES.
019600*    FILE-STATUS/FILE-STATUS-DETAIL -- standard two-byte COBOL
019700*    file status, split into its digit pair for the error
019800*    message in C000-LOAD-BARS when OPEN fails.
019900     05      FILE-STATUS          PIC X(02).
020000         88  FILE-OK                   VALUE "00".
020100         88  FILE-NOK                  VALUE "01" THRU "09"
020200                                              "11" THRU "99".
020300     05      FILE-STATUS-DETAIL REDEFINES FILE-STATUS.
020400         10  FILE-STATUS-1        PIC X.
020500         10  FILE-STATUS-2        PIC X.
020600     05      PROGRAM-STATUS       PIC 9      VALUE ZERO.
020700         88  PROGRAM-OK                VALUE ZERO.
020800         88  PROGRAM-ABEND             VALUE 1.
020900     05      END-OF-BAR-FILE      PIC X      VALUE "N".
021000         88  AT-END-OF-BAR-FILE        VALUE "Y".
021100*    OPEN-TRADE-FLAG -- only one simulated trade open at a
021200*    time, across all three backtest passes (a fresh pass
021300*    always starts flat -- see D000-STRATEGY-LOOP).
021400     05      OPEN-TRADE-FLAG      PIC X      VALUE "N".
021500         88  TRADE-IS-OPEN             VALUE "Y".
021600*
021700*--------------------------------------------------------------*
021800* WORK-FIELDS -- report accumulators.  Prefix W.  Carried at
021900* extra decimal places past what prints so ROUNDED COMPUTE
022000* doesn't compound error across a long trade table before it
022100* ever reaches the edited D- field (see A.07).
022200*--------------------------------------------------------------*
022300 01          WORK-FIELDS.
022400     05      W-NET-PNL            PIC S9(09)V99.
022500     05      W-GROSS-PROFIT       PIC S9(09)V99.
022600     05      W-GROSS-LOSS         PIC S9(09)V99.
022700     05      W-PROFIT-FACTOR      PIC S9(07)V9999.
022800     05      W-WIN-RATE           PIC S9(03)V9999.
022900     05      W-AVG-WIN            PIC S9(07)V9999.
023000     05      W-AVG-LOSS           PIC S9(07)V9999.
023100     05      FILLER               PIC X(04).
023200*
023300*--------------------------------------------------------------*
023400* BKT-LINK-REC -- passed BY REFERENCE to BKTSTR0M along with
023500* BAR-TABLE and BAR-COUNT; the module fills LNK-SIGNAL and
023600* sets LNK-SIGNAL-FLAG.  Declared independently here and again
023700* in BKTSTR0M's LINKAGE SECTION -- the two copies must stay
023800* byte-for-byte identical (see DESIGN notes); this is the
023900* shop's own convention, not a COPY-book, so a change to one
024000* side is easy to forget on the other -- check both on any
024100* RES ticket that touches this record.
024200*
024300* LNK-STRATEGY-CODE carries TWO different meanings depending
024400* on who is calling:
024500*   1, 2 or 3 -- "run ONLY this one strategy" -- used by the
024600*                backtest passes in D000/E300 below, one code
024700*                per pass, so each of the three reports is an
024800*                isolated single-strategy replay.
024900*   ZERO      -- "run the full fixed-priority cascade" -- used
025000*                once, by G000-POLICY-DECISION below, to ask
025100*                for the one live decision the desk would have
025200*                acted on.  See 88 LNK-REQ-CASCADE.
025300*--------------------------------------------------------------*
025400 01          BKT-LINK-REC.
025500     05      LNK-HDR.
025600         10  LNK-STRATEGY-CODE      PIC 9(01).
025700             88  LNK-REQ-CASCADE          VALUE ZERO.
025800         10  LNK-WINDOW-END         PIC S9(04) COMP.
025900     05      LNK-HDR-TEXT REDEFINES LNK-HDR
026000                                  PIC X(03).
026100     05      LNK-SIGNAL-FLAG      PIC X(01).
026200         88  LNK-HAS-SIGNAL            VALUE "Y".
026300         88  LNK-NO-SIGNAL             VALUE "N".
026400     05      LNK-SIGNAL.
026500         10  LNK-SIG-POSITION       PIC X(05).
026600         10  LNK-SIG-ENTRY-PRICE    PIC S9(07)V99.
026700         10  LNK-SIG-STOP-LOSS      PIC S9(07)V99.
026800         10  LNK-SIG-TAKE-PROFIT    PIC S9(07)V99.
026900         10  LNK-SIG-POSITION-SIZE  PIC S9(09)V99.
027000         10  LNK-SIG-STRATEGY-NAME  PIC X(20).
027100     05      LNK-SIGNAL-ALPHA REDEFINES LNK-SIGNAL
027200                                  PIC X(63).
027300     05      FILLER               PIC X(08).
027400*
027500 PROCEDURE DIVISION.
027600*
027700*****************************************************************
027800* CONTROL SECTION -- OVERALL RUN SEQUENCE
027900*
028000* Three backtest passes (one per strategy, isolated replays,
028100* see D000-STRATEGY-LOOP) followed by one policy-decision call
028200* (the fixed-priority cascade over the same loaded window, see
028300* G000-POLICY-DECISION) -- both are required per RES-0421 and
028400* neither substitutes for the other.
028500*****************************************************************
028600 A100-CONTROL SECTION.
028700 A100-00.
028800*    SWITCH-15 IS THE OPERATOR'S "JUST TELL ME WHAT'S LOADED"
028900*    ESCAPE HATCH -- SET IN JCL WHEN SOMEONE WANTS TO CONFIRM
029000*    THE RIGHT LOAD MODULE WENT OUT WITHOUT RUNNING A FULL
029100*    BACKTEST AGAINST TODAY'S HISTORY FILE.
029200     IF  SHOW-VERSION
029300         DISPLAY K-MODULE " -- SCALPING BACKTEST ENGINE"
029400         STOP RUN
029500     END-IF
029600*
029700     PERFORM B000-INITIALIZE
029800     PERFORM C000-LOAD-BARS
029900*
030000     IF  PROGRAM-ABEND
030100         CONTINUE
030200     ELSE
030300         PERFORM D000-STRATEGY-LOOP
030400             VARYING C4-STRAT-IDX FROM 1 BY 1
030500             UNTIL C4-STRAT-IDX > K-STRATEGY-COUNT
030600*        THREE ISOLATED BACKTESTS ARE ON THE REPORT NOW; ASK
030700*        FOR THE ONE LIVE DECISION OVER THE SAME BAR WINDOW.
030800         PERFORM G000-POLICY-DECISION
030900     END-IF
031000*
031100     PERFORM B090-TERMINATE
031200     STOP RUN
031300     .
031400 A100-99.
031500     EXIT.
031600*
031700*****************************************************************
031800* VORLAUF -- INITIALISE SWITCHES AND COUNTERS
031900*****************************************************************
032000 B000-INITIALIZE SECTION.
032100 B000-00.
032200*    INITIALIZE RESETS EVERY 88-LEVEL TO ITS FALSE CONDITION AND
032300*    EVERY ALPHANUMERIC SWITCH TO SPACES/VALUE CLAUSE DEFAULT --
032400*    CHEAPER TO READ HERE THAN A LINE OF MOVEs PER SWITCH.
032500     INITIALIZE SWITCHES
032600     MOVE ZERO TO BAR-COUNT
032700     .
032800 B000-99.
032900     EXIT.
033000*
033100*****************************************************************
033200* NACHLAUF -- FINAL MESSAGE
033300*****************************************************************
033400 B090-TERMINATE SECTION.
033500 B090-00.
033600*    ONE-LINE SIGN-OFF MESSAGE ONLY -- THE THREE BACKTEST
033700*    REPORTS AND THE POLICY DECISION HAVE ALREADY PRINTED
033800*    THEIR OWN DETAIL BY THE TIME CONTROL GETS HERE.
033900     IF  PROGRAM-ABEND
034000         DISPLAY K-MODULE " - RUN TERMINATED, SEE MESSAGES ABOVE"
034100     ELSE
034200         DISPLAY K-MODULE " - BACKTEST RUN COMPLETE"
034300     END-IF
034400     .
034500 B090-99.
034600     EXIT.
034700*
034800*****************************************************************
034900* CANDLE DATA LOADER -- READS THE HISTORY FILE INTO BAR-TABLE
035000*
035100* One pass, ascending time order as delivered by the desk's
035200* extract job; header/comment lines are dropped by the record
035300* type byte in C200, not counted against BAR-COUNT.  Loading
035400* stops early if the table fills (all three backtests then run
035500* over whatever fits in BAR-MAX-ENTRIES, not a truncated file
035600* abend -- see BAR-MAX-ENTRIES in BKTBARC).
035700*****************************************************************
035800 C000-LOAD-BARS SECTION.
035900 C000-00.
036000*    OPEN, PRIME THE READ, THEN LOOP OVER C200 UNTIL EOF OR THE
036100*    TABLE IS FULL -- THE USUAL SHOP OPEN/READ/CLOSE SHAPE, NO
036200*    DIFFERENT HERE THAN ON A MASTER-FILE LOAD.
036300     OPEN INPUT BAR-FILE-IN
036400     IF  NOT FILE-OK
036500         DISPLAY K-MODULE " - CANNOT OPEN HISTORY FILE, STATUS "
036600                 FILE-STATUS
036700         SET PROGRAM-ABEND TO TRUE
036800         EXIT SECTION
036900     END-IF
037000*
037100     PERFORM C100-READ-ONE-LINE
037200*
037300     PERFORM C200-STORE-ONE-BAR
037400         UNTIL AT-END-OF-BAR-FILE
037500            OR BAR-COUNT NOT < BAR-MAX-ENTRIES
037600*
037700     CLOSE BAR-FILE-IN
037800*
037900*    ONE FINAL GUARD BEFORE ANY STRATEGY EVER SEES THE TABLE.
038000*    RES-0301 -- A SHORT HISTORY FILE USED TO SLIP PAST THIS
038100*    CHECK AND BLOW UP ON THE FIRST 20-BAR RANGE LOOKBACK
038200*    INSIDE THE MODULE.  GUARD HERE INSTEAD, ONE PLACE.
038300     IF  BAR-COUNT < K-MIN-BARS-NEEDED
038400         DISPLAY "NOT ENOUGH DATA"
038500         SET PROGRAM-ABEND TO TRUE
038600     END-IF
038700     .
038800 C000-99.
038900*    EXIT SECTION ABOVE (OPEN FAILURE) LANDS HERE TOO -- BOTH
039000*    PATHS OUT OF C000 END UP AT THIS SAME EXIT PARAGRAPH.
039100     EXIT.
039200*
039300*****************************************************************
039400* READ ONE PHYSICAL LINE OF THE HISTORY FILE
039500*****************************************************************
039600 C100-READ-ONE-LINE SECTION.
039700 C100-00.
039800*    SMALL ENOUGH TO STAY ITS OWN SECTION -- CALLED FROM BOTH
039900*    C000'S PRIMING READ AND C200'S END-OF-PARAGRAPH READ, SO
040000*    THE AT-END TEST LIVES IN EXACTLY ONE PLACE.
040100     READ BAR-FILE-IN
040200         AT END SET AT-END-OF-BAR-FILE TO TRUE
040300     END-READ
040400     .
040500 C100-99.
040600     EXIT.
040700*
040800*****************************************************************
040900* KEEP A DATA LINE, SKIP HEADER/BLANK/COMMENT LINES, READ NEXT
041000*****************************************************************
041100 C200-STORE-ONE-BAR SECTION.
041200 C200-00.
041300*    HEADER (H) AND COMMENT (C) LINES FALL THROUGH THIS IF
041400*    UNTOUCHED -- ONLY A "D" TYPE BYTE ADDS A ROW TO BAR-TABLE
041500*    AND ADVANCES BAR-COUNT.
041600     IF  BFL-IS-DATA
041700         ADD 1 TO BAR-COUNT
041800         MOVE BFL-TIMESTAMP  TO BAR-TIMESTAMP (BAR-COUNT)
041900         MOVE BFL-OPEN       TO BAR-OPEN      (BAR-COUNT)
042000         MOVE BFL-HIGH       TO BAR-HIGH      (BAR-COUNT)
042100         MOVE BFL-LOW        TO BAR-LOW       (BAR-COUNT)
042200         MOVE BFL-CLOSE      TO BAR-CLOSE     (BAR-COUNT)
042300         MOVE BFL-VOLUME     TO BAR-VOLUME    (BAR-COUNT)
042400     END-IF
042500*
042600     PERFORM C100-READ-ONE-LINE
042700     .
042800 C200-99.
042900     EXIT.
043000*
043100*****************************************************************
043200* ONE FULL BACKTEST RUN PER STRATEGY (SEE REPORTS)
043300*
043400* C4-STRAT-IDX drives which single strategy code (1/2/3) is
043500* stamped into LNK-STRATEGY-CODE down in E300; the replay is
043600* otherwise identical for all three -- it is the ISOLATION of
043700* one strategy per pass, not the priority cascade, that makes
043800* this the Backtester unit rather than the Policy engine unit.
043900*****************************************************************
044000 D000-STRATEGY-LOOP SECTION.
044100 D000-00.
044200*    TRD-COUNT AND THE OPEN-TRADE FLAG ARE RESET AT THE TOP OF
044300*    EVERY PASS -- EACH OF THE THREE STRATEGIES STARTS FLAT ON
044400*    BAR ONE, NONE OF THEM CARRY A POSITION OVER FROM THE PASS
044500*    BEFORE.
044600     MOVE ZERO   TO TRD-COUNT
044700     MOVE "N"    TO OPEN-TRADE-FLAG
044800     INITIALIZE TRD-RECORD
044900*
045000     DISPLAY "RUNNING BACKTEST FOR STRATEGY: "
045100             STRAT-NAME (C4-STRAT-IDX)
045200*
045300     PERFORM E000-BACKTEST-RUN
045400         VARYING C4-BAR-IDX FROM K-FIRST-BAR-INDEX BY 1
045500         UNTIL C4-BAR-IDX > BAR-COUNT
045600*
045700*    A TRADE STILL OPEN AT THE LAST BAR IS MARKED-TO-CLOSE
045800*    RATHER THAN CARRIED SILENTLY OFF THE REPORT.
045900     IF  TRADE-IS-OPEN
046000         PERFORM E900-FORCE-CLOSE-TRADE
046100     END-IF
046200*
046300     PERFORM F000-PRINT-REPORT
046400*
046500     DISPLAY "BACKTEST COMPLETE."
046600     .
046700 D000-99.
046800*    ONE REPORT IS ON PRINT BY THE TIME THIS EXIT IS REACHED --
046900*    CONTROL RETURNS TO A100 FOR THE NEXT C4-STRAT-IDX VALUE.
047000     EXIT.
047100*
047200*****************************************************************
047300* ONE BAR OF THE REPLAY -- EXIT CHECK FIRST, THEN NEW ENTRY
047400*
047500* Exit is always checked ahead of entry on the SAME bar so a
047600* trade cannot be stopped out and re-opened within one minute
047700* bar -- the desk's long-standing rule, unchanged since A.00.
047800*****************************************************************
047900 E000-BACKTEST-RUN SECTION.
048000 E000-00.
048100*    NOTE THE ELSE-LESS SHAPE -- A TRADE CLOSED BY THE EXIT
048200*    CHECK ON THIS SAME BAR IS ALLOWED TO LOOK FOR A FRESH
048300*    ENTRY ON THE VERY NEXT PERFORM, ONE BAR LATER, NOT THIS
048400*    ONE -- SEE THE A.02 STOP-BEFORE-TARGET NOTE BELOW.
048500     IF  TRADE-IS-OPEN
048600         PERFORM E200-CHECK-OPEN-TRADE
048700     END-IF
048800*
048900     IF  NOT TRADE-IS-OPEN
049000         PERFORM E300-OPEN-NEW-TRADE
049100     END-IF
049200     .
049300 E000-99.
049400*    ONE BAR DONE -- BACK TO D000'S PERFORM VARYING FOR THE
049500*    NEXT C4-BAR-IDX.
049600     EXIT.
049700*
049800*****************************************************************
049900* TEST THE OPEN TRADE AGAINST THE CURRENT BAR (STOP BEFORE
050000* TARGET ON BOTH SIDES OF THE MARKET)
050100*
050200* A.02 -- on a SHORT trade the stop sits ABOVE entry and the
050300* target BELOW it; the old code tested target first and could
050400* report a winner on a bar that actually gapped through the
050500* stop.  Stop is now always tested first on both sides.
050600*****************************************************************
050700 E200-CHECK-OPEN-TRADE SECTION.
050800 E200-00.
050900*    STOP TESTED BEFORE TARGET ON BOTH SIDES -- IF A BAR'S
051000*    RANGE SPANS BOTH LEVELS THE DESK ASSUMES THE WORST CASE,
051100*    NOT THE BEST, WAS HIT FIRST.
051200     EVALUATE TRUE
051300         WHEN TRD-POSITION = "LONG"
051400             IF  BAR-LOW (C4-BAR-IDX) NOT > TRD-STOP-LOSS
051500                 MOVE TRD-STOP-LOSS TO TRD-EXIT-PRICE
051600                 PERFORM E250-CLOSE-TRADE
051700             ELSE
051800                 IF  BAR-HIGH (C4-BAR-IDX) NOT < TRD-TAKE-PROFIT
051900                     MOVE TRD-TAKE-PROFIT TO TRD-EXIT-PRICE
052000                     PERFORM E250-CLOSE-TRADE
052100                 END-IF
052200             END-IF
052300         WHEN TRD-POSITION = "SHORT"
052400             IF  BAR-HIGH (C4-BAR-IDX) NOT < TRD-STOP-LOSS
052500                 MOVE TRD-STOP-LOSS TO TRD-EXIT-PRICE
052600                 PERFORM E250-CLOSE-TRADE
052700             ELSE
052800                 IF  BAR-LOW (C4-BAR-IDX) NOT > TRD-TAKE-PROFIT
052900                     MOVE TRD-TAKE-PROFIT TO TRD-EXIT-PRICE
053000                     PERFORM E250-CLOSE-TRADE
053100                 END-IF
053200             END-IF
053300     END-EVALUATE
053400     .
053500 E200-99.
053600     EXIT.
053700*
053800*****************************************************************
053900* APPEND THE OPEN TRADE TO THE COMPLETED-TRADE TABLE
054000*****************************************************************
054100 E250-CLOSE-TRADE SECTION.
054200 E250-00.
054300*    THE OPEN TRADE'S ENTRY/EXIT ARE COPIED INTO THE NEXT SLOT
054400*    OF TRD-TABLE BEFORE THE PNL IS COMPUTED -- THE COMPLETED-
054500*    TRADE TABLE, NOT THE SINGLE OPEN-TRADE RECORD, IS WHAT
054600*    F000-PRINT-REPORT LATER ROLLS UP.
054700     ADD 1 TO TRD-COUNT
054800     MOVE TRD-POSITION    TO TRD-T-POSITION (TRD-COUNT)
054900     MOVE TRD-ENTRY-PRICE TO TRD-T-ENTRY-PRICE (TRD-COUNT)
055000     MOVE TRD-EXIT-PRICE  TO TRD-T-EXIT-PRICE (TRD-COUNT)
055100     PERFORM E260-COMPUTE-PNL
055200     SET TRD-IS-CLOSED TO TRUE
055300     MOVE "N" TO OPEN-TRADE-FLAG
055400     .
055500 E250-99.
055600     EXIT.
055700*
055800*****************************************************************
055900* PER-TRADE PNL -- LONG VS SHORT (SEE BUSINESS RULES)
056000*****************************************************************
056100 E260-COMPUTE-PNL SECTION.
056200 E260-00.
056300*    LONG PROFITS WHEN PRICE RISES, SHORT PROFITS WHEN PRICE
056400*    FALLS -- THE SUBTRACTION ORDER BELOW IS THE ONLY BUSINESS
056500*    RULE IN THIS PARAGRAPH; DO NOT "SIMPLIFY" IT TO A SIGNED
056600*    MULTIPLIER, A PAST ATTEMPT AT THAT BROKE THE SHORT SIDE.
056700     IF  TRD-POSITION = "LONG"
056800         COMPUTE TRD-T-PNL (TRD-COUNT) =
056900                 TRD-T-EXIT-PRICE (TRD-COUNT) -
057000                 TRD-T-ENTRY-PRICE (TRD-COUNT)
057100     ELSE
057200         COMPUTE TRD-T-PNL (TRD-COUNT) =
057300                 TRD-T-ENTRY-PRICE (TRD-COUNT) -
057400                 TRD-T-EXIT-PRICE (TRD-COUNT)
057500     END-IF
057600     .
057700 E260-99.
057800     EXIT.
057900*
058000*****************************************************************
058100* ASK BKTSTR0M FOR A NEW SIGNAL ON THE CURRENT WINDOW
058200*
058300* LNK-STRATEGY-CODE is stamped with C4-STRAT-IDX (1, 2 or 3),
058400* so this is always a SINGLE-STRATEGY request -- the module's
058500* G110-BACKTEST-STRATEGY dispatch, never the cascade.
058600*****************************************************************
058700 E300-OPEN-NEW-TRADE SECTION.
058800 E300-00.
058900*    THE FLAG IS FORCED TO "N" BEFORE EVERY CALL SO A STALE
059000*    "Y" LEFT OVER FROM THE PRIOR BAR'S ATTEMPT CANNOT BE
059100*    MISREAD AS A FRESH SIGNAL IF BKTSTR0M FINDS NOTHING THIS
059200*    TIME.
059300     MOVE C4-STRAT-IDX  TO LNK-STRATEGY-CODE
059400     MOVE C4-BAR-IDX    TO LNK-WINDOW-END
059500     MOVE "N"           TO LNK-SIGNAL-FLAG
059600*
059700     CALL "BKTSTR0M" USING BKT-LINK-REC, BAR-TABLE, BAR-COUNT
059800*
059900     IF  LNK-HAS-SIGNAL
060000         MOVE LNK-SIG-POSITION      TO TRD-POSITION
060100         MOVE LNK-SIG-ENTRY-PRICE   TO TRD-ENTRY-PRICE
060200         MOVE LNK-SIG-STOP-LOSS     TO TRD-STOP-LOSS
060300         MOVE LNK-SIG-TAKE-PROFIT   TO TRD-TAKE-PROFIT
060400         MOVE LNK-SIG-STRATEGY-NAME TO TRD-STRATEGY-NAME
060500         SET TRD-IS-OPEN TO TRUE
060600         MOVE "Y" TO OPEN-TRADE-FLAG
060700     END-IF
060800     .
060900 E300-99.
061000     EXIT.
061100*
061200*****************************************************************
061300* FORCE-CLOSE ANY STILL-OPEN TRADE AT THE LAST BAR'S CLOSE
061400*****************************************************************
061500 E900-FORCE-CLOSE-TRADE SECTION.
061600 E900-00.
061700*    THE FILE RAN OUT WHILE A TRADE WAS STILL OPEN -- MARK IT
061800*    TO THE FINAL BAR'S CLOSE RATHER THAN DROP IT, SO EVERY
061900*    TRADE THE STRATEGY OPENED IS ACCOUNTED FOR ON THE REPORT.
062000     MOVE BAR-CLOSE (BAR-COUNT) TO TRD-EXIT-PRICE
062100     PERFORM E250-CLOSE-TRADE
062200     .
062300 E900-99.
062400*    ONLY CALLED ONCE PER PASS, FROM D000, AFTER THE VARYING
062500*    LOOP HAS EXHAUSTED THE LOADED BAR TABLE.
062600     EXIT.
062700*
062800*****************************************************************
062900* AGGREGATE THE COMPLETED-TRADE TABLE INTO CONTROL TOTALS
063000*****************************************************************
063100 F000-PRINT-REPORT SECTION.
063200 F000-00.
063300*    CONTROL TOTALS ARE ZEROED HERE, NOT IN B000-INITIALIZE --
063400*    THIS RUNS ONCE PER STRATEGY PASS, SO EACH STRATEGY GETS A
063500*    CLEAN SET OF TOTALS RATHER THAN ONE ACCUMULATING ACROSS
063600*    ALL THREE.
063700     MOVE ZERO TO C9-WINNER-COUNT
063800     MOVE ZERO TO C9-LOSER-COUNT
063900     MOVE ZERO TO W-NET-PNL
064000     MOVE ZERO TO W-GROSS-PROFIT
064100     MOVE ZERO TO W-GROSS-LOSS
064200*
064300     IF  TRD-COUNT > ZERO
064400         PERFORM F100-ACCUM-ONE-TRADE
064500             VARYING C4-RANGE-IDX FROM 1 BY 1
064600             UNTIL C4-RANGE-IDX > TRD-COUNT
064700     END-IF
064800*
064900     PERFORM F200-WRITE-REPORT-BODY
065000     .
065100 F000-99.
065200     EXIT.
065300*
065400*****************************************************************
065500* CONTROL-BREAK TOTALS FOR ONE COMPLETED TRADE
065600*
065700* A.07 -- winner/loser counted here, not derived later from
065800* sign of W-NET-PNL, so a zero-PNL scratch trade (rare, but
065900* possible on a stop==target degenerate window) always falls
066000* to the loser side rather than skewing the win rate.
066100*****************************************************************
066200 F100-ACCUM-ONE-TRADE SECTION.
066300 F100-00.
066400*    ONE PASS OVER TRD-TABLE, ONE TRADE PER PERFORM -- KEEPS
066500*    THE WINNER/LOSER SPLIT AND THE NET/GROSS ACCUMULATORS IN
066600*    THE SAME PLACE SO A FUTURE STATISTIC (E.G. LARGEST LOSS)
066700*    HAS AN OBVIOUS HOME.
066800     ADD TRD-T-PNL (C4-RANGE-IDX) TO W-NET-PNL
066900     IF  TRD-T-PNL (C4-RANGE-IDX) > ZERO
067000         ADD TRD-T-PNL (C4-RANGE-IDX) TO W-GROSS-PROFIT
067100         ADD 1 TO C9-WINNER-COUNT
067200     ELSE
067300         ADD TRD-T-PNL (C4-RANGE-IDX) TO W-GROSS-LOSS
067400         ADD 1 TO C9-LOSER-COUNT
067500     END-IF
067600     .
067700 F100-99.
067800     EXIT.
067900*
068000*****************************************************************
068100* PRINT THE PER-STRATEGY PERFORMANCE REPORT
068200*
068300* A.10 -- column layout agreed with the research desk; do not
068400* re-order these DISPLAY lines without a new sign-off, they
068500* feed a screen-scrape on the desk side.
068600*****************************************************************
068700 F200-WRITE-REPORT-BODY SECTION.
068800 F200-00.
068900     DISPLAY "--- BACKTEST PERFORMANCE REPORT ---"
069000     DISPLAY "STRATEGY: " STRAT-NAME (C4-STRAT-IDX)
069100     DISPLAY "------------------------------------"
069200*
069300     IF  TRD-COUNT = ZERO
069400         DISPLAY "NO TRADES WERE EXECUTED."
069500     ELSE
069600         MOVE TRD-COUNT TO D-TOTAL-TRADES
069700         MOVE W-NET-PNL TO D-NET-PNL
069800*
069900*        A.04 -- NO LOSING TRADE TO DIVIDE BY; DESK WANTS "INF"
070000*        PRINTED, NOT A DIVIDE ABEND OR A SILENT ZERO.
070100         IF  W-GROSS-LOSS = ZERO
070200             MOVE "       INF" TO D-PROFIT-FACTOR-TEXT
070300         ELSE
070400             COMPUTE W-PROFIT-FACTOR ROUNDED =
070500                     W-GROSS-PROFIT / (ZERO - W-GROSS-LOSS)
070600             COMPUTE D-PROFIT-FACTOR ROUNDED = W-PROFIT-FACTOR
070700         END-IF
070800*
070900*        A.11 -- WIDENED FROM PIC ZZ9.99 WHEN A 500-BAR RUN
071000*        STARTED PRODUCING TRIPLE-DIGIT TRADE COUNTS.
071100         COMPUTE W-WIN-RATE ROUNDED =
071200                 (C9-WINNER-COUNT / TRD-COUNT) * 100
071300         COMPUTE D-WIN-RATE ROUNDED = W-WIN-RATE
071400*
071500         IF  C9-WINNER-COUNT = ZERO
071600             MOVE ZERO TO W-AVG-WIN
071700         ELSE
071800             COMPUTE W-AVG-WIN ROUNDED =
071900                     W-GROSS-PROFIT / C9-WINNER-COUNT
072000         END-IF
072100         COMPUTE D-AVG-WIN ROUNDED = W-AVG-WIN
072200*
072300*        A.07 -- AVG LOSS FORCED TO ZERO, NOT LEFT AT WHATEVER
072400*        THE PRIOR STRATEGY'S PASS LEFT IN THE WORK FIELD, WHEN
072500*        THIS STRATEGY NEVER LOST A TRADE.
072600         IF  C9-LOSER-COUNT = ZERO
072700             MOVE ZERO TO W-AVG-LOSS
072800         ELSE
072900             COMPUTE W-AVG-LOSS ROUNDED =
073000                     W-GROSS-LOSS / C9-LOSER-COUNT
073100         END-IF
073200         COMPUTE D-AVG-LOSS ROUNDED = W-AVG-LOSS
073300*
073400         DISPLAY "TOTAL TRADES: " D-TOTAL-TRADES
073500         DISPLAY "NET PNL: " D-NET-PNL
073600         DISPLAY "PROFIT FACTOR: " D-PROFIT-FACTOR
073700         DISPLAY "WIN RATE: " D-WIN-RATE "%"
073800         DISPLAY "AVERAGE WIN: " D-AVG-WIN
073900         DISPLAY "AVERAGE LOSS: " D-AVG-LOSS
074000     END-IF
074100*
074200     DISPLAY "------------------------------------"
074300     .
074400 F200-99.
074500     EXIT.
074600*
074700*****************************************************************
074800* G000-POLICY-DECISION -- RES-0421
074900*
075000* The three passes above are isolated single-strategy replays
075100* over the whole file -- useful for comparing strategies, but
075200* not what the desk actually trades. This section asks BKTSTR0M
075300* the ONE question the desk cares about live: given everything
075400* loaded, which strategy (in fixed priority -- Range Break,
075500* then Second Chance Scalp, then Failed Breakout) would fire
075600* right now, sized by the fixed-fraction rule, with a zero-
075700* risk-per-unit signal discarded in favour of the next one in
075800* line? LNK-STRATEGY-CODE is set to ZERO (LNK-REQ-CASCADE) to
075900* ask for this instead of a single-strategy backtest pass, and
076000* LNK-WINDOW-END is set to the LAST loaded bar, since a live
076100* decision is always made "as of now", not partway through the
076200* file.
076300*
076400* The signal that comes back (if any) is copied into SIG-RECORD
076500* (BKTSIGC) -- the one place in this system that record is
076600* actually built and printed, closing out RES-0421's third
076700* item. K-DESK-SYMBOL is stamped in since the bar file itself
076800* is silent on which instrument it came from.
076900*****************************************************************
077000 G000-POLICY-DECISION SECTION.
077100 G000-00.
077200     MOVE ZERO      TO LNK-STRATEGY-CODE
077300     MOVE BAR-COUNT TO LNK-WINDOW-END
077400     MOVE "N"       TO LNK-SIGNAL-FLAG
077500*
077600     CALL "BKTSTR0M" USING BKT-LINK-REC, BAR-TABLE, BAR-COUNT
077700*
077800     DISPLAY "--- POLICY ENGINE DECISION (CURRENT WINDOW) ---"
077900*
078000     IF  LNK-HAS-SIGNAL
078100         PERFORM G100-BUILD-SIG-RECORD
078200         PERFORM G200-PRINT-SIG-RECORD
078300     ELSE
078400*        ALL THREE STRATEGIES EITHER FOUND NOTHING OR SIZED TO
078500*        A ZERO-RISK SIGNAL THAT G900-SIZE-POSITION DISCARDED.
078600         DISPLAY "NO STRATEGY QUALIFIED - FLAT, NO ACTION."
078700     END-IF
078800*
078900     DISPLAY "------------------------------------------------"
079000     .
079100 G000-99.
079200     EXIT.
079300*
079400*****************************************************************
079500* COPY THE MODULE'S ANSWER INTO SIG-RECORD (BKTSIGC)
079600*****************************************************************
079700 G100-BUILD-SIG-RECORD SECTION.
079800 G100-00.
079900*    STRAIGHT FIELD-FOR-FIELD COPY OUT OF LNK-SIGNAL -- KEPT AS
080000*    ITS OWN PARAGRAPH SO THE "WHERE DOES SIG-RECORD GET FILLED
080100*    IN" QUESTION HAS ONE ANSWER, NOT ONE PER CALLING SECTION.
080200     MOVE LNK-SIG-POSITION      TO SIG-POSITION
080300     MOVE LNK-SIG-ENTRY-PRICE   TO SIG-ENTRY-PRICE
080400     MOVE LNK-SIG-STOP-LOSS     TO SIG-STOP-LOSS
080500     MOVE LNK-SIG-TAKE-PROFIT   TO SIG-TAKE-PROFIT
080600     MOVE LNK-SIG-POSITION-SIZE TO SIG-POSITION-SIZE
080700     MOVE LNK-SIG-STRATEGY-NAME TO SIG-STRATEGY-NAME
080800     MOVE K-DESK-SYMBOL         TO SIG-SYMBOL
080900     .
081000 G100-99.
081100     EXIT.
081200*
081300*****************************************************************
081400* PRINT SIG-RECORD FOR THE DESK
081500*****************************************************************
081600 G200-PRINT-SIG-RECORD SECTION.
081700 G200-00.
081800*    DESK-FACING PRINTOUT OF THE LIVE DECISION -- SEPARATE FROM
081900*    G100 SO A FUTURE CHANGE TO THE PRINT LAYOUT DOES NOT RISK
082000*    TOUCHING THE FIELD-COPY LOGIC ABOVE IT.
082100     DISPLAY "SYMBOL:     " SIG-SYMBOL
082200     DISPLAY "STRATEGY:   " SIG-STRATEGY-NAME
082300     DISPLAY "DIRECTION:  " SIG-POSITION
082400     DISPLAY "ENTRY:      " SIG-ENTRY-PRICE
082500     DISPLAY "STOP LOSS:  " SIG-STOP-LOSS
082600     DISPLAY "TAKE PROFIT:" SIG-TAKE-PROFIT
082700     DISPLAY "SIZE:       " SIG-POSITION-SIZE
082800     .
082900 G200-99.
083000     EXIT.
083100*
083200*****************************************************************
083300* ENDE SOURCE-PROGRAM
083400*****************************************************************
