000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKTSTR0M.
000300 AUTHOR.  R L KOVACH.
000400 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
000500 DATE-WRITTEN.  04/03/89.
000600 DATE-COMPILED.
000700 SECURITY.  INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000* BKTSTR0M -- BREAKOUT STRATEGY / POLICY ENGINE MODULE
001100*
001200* This module carries the desk's three breakout strategies and
001300* the sizing rule that turns a raw strategy signal into a sized
001400* trade recommendation.  It is CALLed from two different places
001500* in BKTDRV0O and must serve both:
001600*
001700*   1) THE BACKTESTER.  BKTDRV0O runs three separate historical
001800*      passes, one per strategy, to produce the three per-
001900*      strategy performance reports.  On each CALL for this
002000*      purpose LNK-STRATEGY-CODE carries the ONE strategy code
002100*      (1, 2 or 3) that pass is testing, and only that strategy
002200*      is evaluated against the window.  See G110 below.
002300*
002400*   2) THE POLICY ENGINE PROPER.  A single CALL with
002500*      LNK-STRATEGY-CODE set to zero asks this module to make a
002600*      live decision on the current window: try Range Break,
002700*      then Second Chance Scalp, then Failed Breakout, in that
002800*      fixed order, and hand back the FIRST signal that survives
002900*      sizing.  A signal is discarded (not returned) if its risk
003000*      per unit prices out to zero, and the next strategy in the
003100*      list is tried instead.  See G150 below.  BKTDRV0O makes
003200*      this CALL once, after the backtests, against the window
003300*      ending on the last bar loaded -- i.e. "what would the desk
003400*      do right now."
003500*
003600* Both paths end at G900, which applies the fixed-fraction risk
003700* rule and stamps the strategy name onto the returned signal.
003800*-----------------------------------------------------------------
003900* VERS  | DATE     | BY  | TICKET   | DESCRIPTION
004000*-------|----------|-----|----------|----------------------------
004100* A.00  | 89/04/03 | RLK | RES-0092 | NEW PROGRAM
004200* A.01  | 89/06/19 | RLK | RES-0104 | ADDED FAILED-BREAKOUT LOGIC
004300* A.02  | 90/01/22 | DWK | RES-0141 | CORRECTED RESISTANCE WINDOW
004400*       |          |     |          | FOR SECOND-CHANCE SCALP
004500* A.03  | 91/11/18 | JHS | RES-0201 | RAISED BAR TABLE TO 500
004600* A.04  | 93/02/09 | MPF | RES-0266 | STAMP STRATEGY NAME BEFORE
004700*       |          |     |          | RETURN TO DRIVER
004800* A.05  | 94/04/21 | MPF | RES-0288 | DISCARD ZERO-RISK SIGNAL
004900*       |          |     |          | INSTEAD OF DIVIDE ABEND
005000* A.06  | 98/11/04 | RLK | RES-0355 | Y2K - REVIEWED, TIMESTAMP
005100*       |          |     |          | NOT USED FOR ARITHMETIC HERE
005200* A.07  | 99/03/17 | RLK | RES-0359 | Y2K - SIGNED OFF
005300* A.08  | 02/06/05 | DWK | RES-0399 | 2:1 TARGET ON SECOND-CHANCE
005400*       |          |     |          | SCALP CONFIRMED WITH DESK
005500* A.09  | 05/09/19 | JHS | RES-0421 | ADDED G150 PRIORITY CASCADE
005600*       |          |     |          | SO THE POLICY ENGINE CAN BE
005700*       |          |     |          | ASKED FOR A LIVE DECISION,
005800*       |          |     |          | NOT JUST A BACKTEST PASS --
005900*       |          |     |          | REQUESTED BY RESEARCH DESK
006000*       |          |     |          | LNK-STRATEGY-CODE OF ZERO
006100*       |          |     |          | NOW MEANS "RUN ALL THREE"
006200*-----------------------------------------------------------------
006300*****************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700*
006800* No files are opened by this module; it works entirely against
006900* the bar table and linkage record handed in by the caller.
007000*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600*
007700*--------------------------------------------------------------*
007800* COMP-FIELDS -- COMP counters and subscripts.  Prefix Cn.  All
007900* of these are plain subscripts into BAR-TABLE, never indexes;
008000* the desk's shop standard is COMP arithmetic fields throughout,
008100* not INDEXED BY, so a subscript can be COMPUTEd directly.
008200*--------------------------------------------------------------*
008300 01          COMP-FIELDS.
008400* current (last) bar of window
008500     05      C4-CUR              PIC S9(04) COMP.
008600* bar immediately before C4-CUR
008700     05      C4-PREV             PIC S9(04) COMP.
008800* retest bar, second-chance scalp
008900     05      C4-RETEST           PIC S9(04) COMP.
009000* breakout bar, second-chance scalp
009100     05      C4-BREAKOUT         PIC S9(04) COMP.
009200* low end of the range/resistance
009300* scan window, all three strategies
009400     05      C4-LOW-IDX          PIC S9(04) COMP.
009500* high end of the same scan window
009600     05      C4-HIGH-IDX         PIC S9(04) COMP.
009700* running index while scanning the
009800* window bar by bar
009900     05      C4-SCAN-IDX         PIC S9(04) COMP.
010000* strategy code being sized right
010100* now -- set by the caller of G900,
010200* NOT derived from LNK-STRATEGY-CODE,
010300* since the cascade in G150 sizes
010400* more than one strategy per CALL
010500     05      C4-STRAT-SUB        PIC S9(04) COMP.
010600* spare COMP counter, carried since
010700* RES-0201 for range-bar counts a
010800* future strategy may need
010900     05      C9-RANGE-BARS       PIC S9(09) COMP.
011000* pads the group to a round boundary; no data carried here
011100     05      FILLER              PIC X(04).
011200*
011300*--------------------------------------------------------------*
011400* CONSTANT-FIELDS -- desk-fixed constants.  Prefix K.  These are
011500* the numbers the research desk signs off on, not tuning knobs
011600* for this program to vary at run time.
011700*--------------------------------------------------------------*
011800 01          CONSTANT-FIELDS.
011900* this module's own name, for
012000* trace DISPLAYs
012100     05      K-MODULE            PIC X(08) VALUE "BKTSTR0M".
012200* priority-order strategy codes --
012300* must match BKTDRV0O's C4-STRAT-IDX
012400* values and STRATEGY-NAME-TABLE
012500     05      K-STRAT-RANGE-BRK   PIC 9(01) VALUE 1.
012600     05      K-STRAT-2ND-CHANCE  PIC 9(01) VALUE 2.
012700     05      K-STRAT-FAILED-BRK  PIC 9(01) VALUE 3.
012800* range-break volume-surge factor
012900* (RES-0092 -- 150% of average)
013000     05      K-VOLUME-FACTOR     PIC 9(01)V9   VALUE 1.5.
013100* second-chance scalp reward:risk
013200* (RES-0399 -- 2:1, desk-confirmed)
013300     05      K-REWARD-RISK       PIC 9(01)     VALUE 2.
013400* fixed-fraction sizing -- desk
013500* account size in dollars
013600     05      K-ACCOUNT-SIZE      PIC 9(09)V99  VALUE 100000.00.
013700* fixed-fraction sizing -- maximum
013800* fraction of account risked/trade
013900     05      K-RISK-FRACTION     PIC 9(01)V99  VALUE 0.01.
014000*
014100*--------------------------------------------------------------*
014200* STRATEGY-NAME-LIST -- REDEFINEd literal table, same three
014300* names and priority order carried in BKTDRV0O.  Kept as a
014400* FILLER/VALUE list REDEFINEd as a table, the shop's usual way
014500* of seeding a small fixed table without a table-load paragraph.
014600*--------------------------------------------------------------*
014700 01          STRATEGY-NAME-LIST.
014800     05      FILLER              PIC X(20) VALUE "RANGE BREAK".
014900     05      FILLER              PIC X(20) VALUE
015000                                 "SECOND CHANCE SCALP".
015100     05      FILLER              PIC X(20) VALUE
015200                                 "FAILED BREAKOUT".
015300 01          STRATEGY-NAME-TABLE REDEFINES STRATEGY-NAME-LIST.
015400     05      STRAT-NAME OCCURS 3 TIMES    PIC X(20).
015500*
015600*--------------------------------------------------------------*
015700* SWITCHES.
015800*--------------------------------------------------------------*
015900 01          SWITCHES.
016000* carried since RES-0092; not
016100* tested outside this module
016200     05      RANGE-BREAK-FLAG    PIC X(01)  VALUE "N".
016300         88  RANGE-BREAK-FOUND        VALUE "Y".
016400* second-chance scalp bullish
016500* confirmation flag
016600     05      SCALP-DIRECTION     PIC X(01)  VALUE SPACE.
016700         88  SCALP-BULLISH             VALUE "Y".
016800*
016900*--------------------------------------------------------------*
017000* WORK-FIELDS -- strategy arithmetic.  Prefix W.  Carried at
017100* four decimal places, per the desk's rounding standard, until
017200* the final MOVE into the two-decimal signal fields.
017300*--------------------------------------------------------------*
017400 01          WORK-FIELDS.
017500* range break -- range boundaries
017600     05      W-RANGE-HIGH        PIC S9(07)V9999.
017700     05      W-RANGE-LOW         PIC S9(07)V9999.
017800* second-chance / failed breakout
017900* resistance and support levels
018000     05      W-RESISTANCE        PIC S9(07)V9999.
018100     05      W-SUPPORT           PIC S9(07)V9999.
018200* range break volume test
018300     05      W-AVG-VOLUME        PIC S9(09)V9999.
018400     05      W-VOLUME-TOTAL      PIC S9(11)V9999.
018500     05      W-VOLUME-LIMIT      PIC S9(09)V9999.
018600* range break profit target span
018700     05      W-RANGE-SPAN        PIC S9(07)V9999.
018800* policy engine sizing -- G900 only
018900     05      W-RISK-PER-UNIT     PIC S9(07)V9999.
019000     05      W-RISK-AMOUNT       PIC S9(09)V9999.
019100* pads the group to a round boundary; no data carried here
019200     05      FILLER              PIC X(04).
019300*
019400*--------------------------------------------------------------*
019500* LOCAL-SIGNAL -- one candidate signal built by a strategy
019600* paragraph before the policy engine sizes and returns it.
019700* Reset to no-signal before every strategy is tried, including
019800* between the three attempts inside the G150 cascade, so a
019900* strategy that finds nothing cannot leave a stale signal for
020000* the next one to pick up by accident.
020100*--------------------------------------------------------------*
020200 01          LOCAL-SIGNAL.
020300     05      LOC-SIG-FLAG        PIC X(01)  VALUE "N".
020400         88  LOC-HAS-SIGNAL           VALUE "Y".
020500     05      LOC-SIG-POSITION    PIC X(05).
020600     05      LOC-SIG-ENTRY       PIC S9(07)V99.
020700     05      LOC-SIG-STOP        PIC S9(07)V99.
020800     05      LOC-SIG-TARGET      PIC S9(07)V99.
020900*
021000 LINKAGE SECTION.
021100*
021200* BKT-LINK-REC is declared here exactly as BKTDRV0O declares it
021300* in its own WORKING-STORAGE -- there is no shared copybook for
021400* the linkage record, per the shop's own convention on this kind
021500* of small CALL interface.  Keep the two declarations in step by
021600* hand if this record is ever changed.
021700*
021800 01          BKT-LINK-REC.
021900     05      LNK-HDR.
022000* 1,2,3 = single-strategy backtest
022100* pass (see G110); ZERO = run the
022200* full priority cascade (see G150)
022300         10  LNK-STRATEGY-CODE     PIC 9(01).
022400             88  LNK-REQ-CASCADE          VALUE ZERO.
022500* last bar index of the window
022600* this CALL is to evaluate
022700         10  LNK-WINDOW-END        PIC S9(04) COMP.
022800* alphanumeric view of LNK-HDR,
022900* used only for the entry-trace
023000* DISPLAY below
023100     05      LNK-HDR-TEXT REDEFINES LNK-HDR
023200                                  PIC X(03).
023300     05      LNK-SIGNAL-FLAG     PIC X(01).
023400         88  LNK-HAS-SIGNAL           VALUE "Y".
023500         88  LNK-NO-SIGNAL            VALUE "N".
023600     05      LNK-SIGNAL.
023700         10  LNK-SIG-POSITION      PIC X(05).
023800         10  LNK-SIG-ENTRY-PRICE   PIC S9(07)V99.
023900         10  LNK-SIG-STOP-LOSS     PIC S9(07)V99.
024000         10  LNK-SIG-TAKE-PROFIT   PIC S9(07)V99.
024100         10  LNK-SIG-POSITION-SIZE PIC S9(09)V99.
024200         10  LNK-SIG-STRATEGY-NAME PIC X(20).
024300* blotted with SPACES at the top
024400* of every CALL so a discarded
024500* signal never carries forward
024600* stale field values
024700     05      LNK-SIGNAL-ALPHA REDEFINES LNK-SIGNAL
024800                                  PIC X(63).
024900* room left in the record for a future field; not used here
025000     05      FILLER              PIC X(08).
025100*
025200     COPY BKTBARC.
025300*
025400 PROCEDURE DIVISION USING BKT-LINK-REC, BAR-TABLE, BAR-COUNT.
025500*
025600*****************************************************************
025700* CONTROL SECTION -- ONE-TIME SETUP, THEN ROUTE THE CALL EITHER
025800* TO THE BACKTESTER'S SINGLE-STRATEGY DISPATCH (G110) OR TO THE
025900* POLICY ENGINE'S FIXED-PRIORITY CASCADE (G150), DEPENDING ON
026000* WHETHER THE CALLER ASKED FOR ONE STRATEGY OR FOR A DECISION
026100* OVER ALL THREE.
026200*****************************************************************
026300 G100-POLICY-ENGINE SECTION.
026400 G100-00.
026500* trace line -- shows the raw header bytes as OPS sees them if a
026600* run needs to be replayed from the console log
026700     DISPLAY "BKTSTR0M CALLED, LNK-HDR " LNK-HDR-TEXT
026800     MOVE LNK-WINDOW-END TO C4-CUR
026900* clear down the prior CALL's answer before this one is built
027000     MOVE "N" TO LOC-SIG-FLAG
027100     MOVE "N" TO LNK-SIGNAL-FLAG
027200     MOVE SPACES TO LNK-SIGNAL-ALPHA
027300*
027400* LNK-REQ-CASCADE (LNK-STRATEGY-CODE = ZERO) picks the policy
027500* engine; any other code picks the backtester's single-strategy
027600* dispatch -- see the two SECTIONs immediately below
027700     IF  LNK-REQ-CASCADE
027800         PERFORM G150-PRIORITY-CASCADE
027900     ELSE
028000         PERFORM G110-BACKTEST-STRATEGY
028100     END-IF
028200     .
028300 G100-99.
028400     EXIT.
028500*
028600*****************************************************************
028700* BACKTEST STRATEGY DISPATCH -- CALLED BY THE BACKTESTER'S
028800* PER-STRATEGY ISOLATED RUN (BKTDRV0O D000-STRATEGY-LOOP).
028900* LNK-STRATEGY-CODE NAMES THE ONE STRATEGY THIS BACKTEST PASS IS
029000* EXERCISING; ONLY THAT STRATEGY IS TRIED AGAINST THE WINDOW, SO
029100* EACH OF THE THREE PASSES REPORTS ON ITS OWN STRATEGY ALONE.
029200*****************************************************************
029300 G110-BACKTEST-STRATEGY SECTION.
029400 G110-00.
029500* one WHEN per strategy code -- unlike G150 there is no fall
029600* through to the next strategy here; the backtester wants to
029700* know how THIS strategy alone performs over the whole file
029800     EVALUATE LNK-STRATEGY-CODE
029900         WHEN K-STRAT-RANGE-BRK
030000             PERFORM G200-RANGE-BREAK
030100         WHEN K-STRAT-2ND-CHANCE
030200             PERFORM G300-SECOND-CHANCE
030300         WHEN K-STRAT-FAILED-BRK
030400             PERFORM G400-FAILED-BREAKOUT
030500     END-EVALUATE
030600*
030700     IF  LOC-HAS-SIGNAL
030800         MOVE LNK-STRATEGY-CODE TO C4-STRAT-SUB
030900         PERFORM G900-SIZE-POSITION
031000     END-IF
031100     .
031200 G110-99.
031300     EXIT.
031400*
031500*****************************************************************
031600* PRIORITY CASCADE -- THE POLICY ENGINE PROPER (RES-0421).  TRY
031700* RANGE BREAK, THEN SECOND CHANCE SCALP, THEN FAILED BREAKOUT,
031800* IN THAT FIXED ORDER, AGAINST THE SAME WINDOW.  SIZE EACH
031900* SIGNAL AS SOON AS IT IS FOUND; IF G900 DISCARDS IT BECAUSE THE
032000* RISK PER UNIT PRICES OUT TO ZERO, FALL THROUGH AND TRY THE
032100* NEXT STRATEGY INSTEAD OF STOPPING.  THE FIRST STRATEGY WHOSE
032200* SIGNAL SURVIVES SIZING WINS; IF NONE OF THE THREE SIGNAL, THE
032300* CALL RETURNS WITH LNK-SIGNAL-FLAG STILL "N" (NO SIGNAL).
032400*****************************************************************
032500 G150-PRIORITY-CASCADE SECTION.
032600 G150-00.
032700* attempt 1 of 3 -- highest priority strategy
032800     MOVE "N" TO LOC-SIG-FLAG
032900     PERFORM G200-RANGE-BREAK
033000     IF  LOC-HAS-SIGNAL
033100         MOVE K-STRAT-RANGE-BRK TO C4-STRAT-SUB
033200         PERFORM G900-SIZE-POSITION
033300* a sized signal ends the cascade right here; GO TO the exit
033400* paragraph rather than nesting the two remaining attempts
033500         IF  LNK-HAS-SIGNAL
033600             GO TO G150-99
033700         END-IF
033800     END-IF
033900*
034000* attempt 2 of 3 -- only reached if range break signalled
034100* nothing, or its signal priced out to zero risk per unit
034200     MOVE "N" TO LOC-SIG-FLAG
034300     PERFORM G300-SECOND-CHANCE
034400     IF  LOC-HAS-SIGNAL
034500         MOVE K-STRAT-2ND-CHANCE TO C4-STRAT-SUB
034600         PERFORM G900-SIZE-POSITION
034700         IF  LNK-HAS-SIGNAL
034800             GO TO G150-99
034900         END-IF
035000     END-IF
035100*
035200* attempt 3 of 3 -- last strategy in priority order; whatever it
035300* returns (signal or none) is what this CALL hands back
035400     MOVE "N" TO LOC-SIG-FLAG
035500     PERFORM G400-FAILED-BREAKOUT
035600     IF  LOC-HAS-SIGNAL
035700         MOVE K-STRAT-FAILED-BRK TO C4-STRAT-SUB
035800         PERFORM G900-SIZE-POSITION
035900     END-IF
036000     .
036100 G150-99.
036200     EXIT.
036300*
036400*****************************************************************
036500* RANGE BREAK -- 20-BAR RANGE, VOLUME-SURGE BREAKOUT.
036600*
036700* Needs at least 20 bars in the window (19 range bars plus the
036800* current bar); a window shorter than that cannot signal, per
036900* RES-0092.  The range HIGH/LOW are the max/min over the 19 bars
037000* immediately before the current bar -- the current bar itself
037100* is never part of its own range, or a breakout could never be
037200* detected.  A LONG signal requires the current CLOSE above the
037300* range HIGH with volume above 150% of the range's average
037400* volume (the "surge" filter, K-VOLUME-FACTOR); a SHORT signal
037500* is the mirror image below the range LOW.  The profit target is
037600* the entry plus (LONG) or minus (SHORT) the width of the range
037700* that was just broken.
037800*****************************************************************
037900 G200-RANGE-BREAK SECTION.
038000 G200-00.
038100     IF  C4-CUR < 20
038200         GO TO G200-99
038300     END-IF
038400*
038500     COMPUTE C4-LOW-IDX = C4-CUR - 19
038600     COMPUTE C4-HIGH-IDX = C4-CUR - 1
038700     MOVE BAR-HIGH (C4-LOW-IDX) TO W-RANGE-HIGH
038800     MOVE BAR-LOW  (C4-LOW-IDX) TO W-RANGE-LOW
038900     MOVE ZERO TO W-VOLUME-TOTAL
039000*
039100*    Scan the 19 range bars for their HIGH, LOW and volume total;
039200*    G210 folds one bar's worth into the running work fields.
039300     PERFORM G210-SCAN-RANGE-BAR
039400         VARYING C4-SCAN-IDX FROM C4-LOW-IDX BY 1
039500         UNTIL C4-SCAN-IDX > C4-HIGH-IDX
039600*
039700     COMPUTE W-AVG-VOLUME ROUNDED = W-VOLUME-TOTAL / 19
039800     COMPUTE W-VOLUME-LIMIT ROUNDED =
039900             W-AVG-VOLUME * K-VOLUME-FACTOR
040000     COMPUTE W-RANGE-SPAN = W-RANGE-HIGH - W-RANGE-LOW
040100*
040200     IF  BAR-CLOSE (C4-CUR) > W-RANGE-HIGH
040300         AND BAR-VOLUME (C4-CUR) > W-VOLUME-LIMIT
040400*        bullish breakout -- stop back at the top of the old range
040500         MOVE "LONG" TO LOC-SIG-POSITION
040600         MOVE BAR-CLOSE (C4-CUR) TO LOC-SIG-ENTRY
040700         MOVE W-RANGE-HIGH       TO LOC-SIG-STOP
040800         COMPUTE LOC-SIG-TARGET =
040900                 LOC-SIG-ENTRY + W-RANGE-SPAN
041000         MOVE "Y" TO LOC-SIG-FLAG
041100     ELSE
041200         IF  BAR-CLOSE (C4-CUR) < W-RANGE-LOW
041300             AND BAR-VOLUME (C4-CUR) > W-VOLUME-LIMIT
041400*            bearish breakout -- mirror image of the long case
041500             MOVE "SHORT" TO LOC-SIG-POSITION
041600             MOVE BAR-CLOSE (C4-CUR) TO LOC-SIG-ENTRY
041700             MOVE W-RANGE-LOW        TO LOC-SIG-STOP
041800             COMPUTE LOC-SIG-TARGET =
041900                     LOC-SIG-ENTRY - W-RANGE-SPAN
042000             MOVE "Y" TO LOC-SIG-FLAG
042100         END-IF
042200     END-IF
042300     .
042400 G200-99.
042500     EXIT.
042600*
042700*****************************************************************
042800* ACCUMULATE ONE RANGE BAR'S HIGH/LOW/VOLUME INTO THE WORK AREA.
042900* PERFORMed once per bar in the 19-bar range window by G200.
043000*****************************************************************
043100 G210-SCAN-RANGE-BAR SECTION.
043200 G210-00.
043300     IF  BAR-HIGH (C4-SCAN-IDX) > W-RANGE-HIGH
043400         MOVE BAR-HIGH (C4-SCAN-IDX) TO W-RANGE-HIGH
043500     END-IF
043600     IF  BAR-LOW (C4-SCAN-IDX) < W-RANGE-LOW
043700         MOVE BAR-LOW (C4-SCAN-IDX) TO W-RANGE-LOW
043800     END-IF
043900     ADD BAR-VOLUME (C4-SCAN-IDX) TO W-VOLUME-TOTAL
044000     .
044100 G210-99.
044200     EXIT.
044300*
044400*****************************************************************
044500* SECOND CHANCE SCALP -- BREAKOUT / RETEST / CONFIRMATION.
044600*
044700* Needs at least 23 bars (20-bar resistance window plus the
044800* breakout, retest and confirmation bars).  Resistance is the
044900* highest HIGH over the 20 bars ending 3 bars before the current
045000* bar.  Three conditions, all against that one resistance level,
045100* must hold together: the breakout bar (2 bars back) closed
045200* above it; the retest bar (1 bar back) dipped to or below it on
045300* the LOW but still closed above it; and the current bar closed
045400* above its own OPEN (bullish confirmation).  Long only, per
045500* RES-0141/RES-0399; the target is entry plus twice the distance
045600* from entry down to the resistance level (2:1 reward:risk,
045700* K-REWARD-RISK, confirmed with the desk under RES-0399).
045800*****************************************************************
045900 G300-SECOND-CHANCE SECTION.
046000 G300-00.
046100     IF  C4-CUR < 23
046200         GO TO G300-99
046300     END-IF
046400*
046500     COMPUTE C4-RETEST = C4-CUR - 1
046600     COMPUTE C4-BREAKOUT = C4-CUR - 2
046700     COMPUTE C4-LOW-IDX = C4-CUR - 22
046800     COMPUTE C4-HIGH-IDX = C4-CUR - 3
046900     MOVE BAR-HIGH (C4-LOW-IDX) TO W-RESISTANCE
047000*
047100*    Scan the 20-bar resistance window for its highest HIGH.
047200     PERFORM G310-SCAN-RESISTANCE-BAR
047300         VARYING C4-SCAN-IDX FROM C4-LOW-IDX BY 1
047400         UNTIL C4-SCAN-IDX > C4-HIGH-IDX
047500*
047600     MOVE "N" TO SCALP-DIRECTION
047700     IF  BAR-CLOSE (C4-BREAKOUT) > W-RESISTANCE
047800         AND BAR-LOW (C4-RETEST) NOT > W-RESISTANCE
047900         AND BAR-CLOSE (C4-RETEST) > W-RESISTANCE
048000         AND BAR-CLOSE (C4-CUR) > BAR-OPEN (C4-CUR)
048100         MOVE "Y" TO SCALP-DIRECTION
048200     END-IF
048300*
048400     IF  SCALP-BULLISH
048500         MOVE "LONG" TO LOC-SIG-POSITION
048600         MOVE BAR-CLOSE (C4-CUR) TO LOC-SIG-ENTRY
048700         MOVE W-RESISTANCE      TO LOC-SIG-STOP
048800         COMPUTE LOC-SIG-TARGET =
048900                 LOC-SIG-ENTRY +
049000                 (K-REWARD-RISK * (LOC-SIG-ENTRY - LOC-SIG-STOP))
049100         MOVE "Y" TO LOC-SIG-FLAG
049200     END-IF
049300     .
049400 G300-99.
049500     EXIT.
049600*
049700*****************************************************************
049800* ACCUMULATE ONE RESISTANCE-WINDOW BAR'S HIGH.  PERFORMed once
049900* per bar in the 20-bar resistance window by G300.
050000*****************************************************************
050100 G310-SCAN-RESISTANCE-BAR SECTION.
050200 G310-00.
050300     IF  BAR-HIGH (C4-SCAN-IDX) > W-RESISTANCE
050400         MOVE BAR-HIGH (C4-SCAN-IDX) TO W-RESISTANCE
050500     END-IF
050600     .
050700 G310-99.
050800     EXIT.
050900*
051000*****************************************************************
051100* FAILED BREAKOUT -- BREAKOUT ABOVE RESISTANCE, FAILS BACK IN.
051200*
051300* Needs at least 20 bars (18-bar range plus the previous and
051400* current bars).  Resistance/support are the highest HIGH and
051500* lowest LOW over the 18 bars ending 2 bars before the current
051600* bar.  Signals SHORT when the previous bar closed above
051700* resistance (the breakout) but the current bar closed back
051800* below it (the failure) -- the market could not hold the
051900* breakout.  Stop is the previous bar's HIGH (the failed
052000* breakout's extreme); target is the support level, i.e. back to
052100* the bottom of the range that failed to break out of.
052200*****************************************************************
052300 G400-FAILED-BREAKOUT SECTION.
052400 G400-00.
052500     IF  C4-CUR < 20
052600         GO TO G400-99
052700     END-IF
052800*
052900     COMPUTE C4-PREV = C4-CUR - 1
053000     COMPUTE C4-LOW-IDX = C4-CUR - 19
053100     COMPUTE C4-HIGH-IDX = C4-CUR - 2
053200     MOVE BAR-HIGH (C4-LOW-IDX) TO W-RESISTANCE
053300     MOVE BAR-LOW  (C4-LOW-IDX) TO W-SUPPORT
053400*
053500*    Scan the 18-bar range window for its HIGH and LOW.
053600     PERFORM G410-SCAN-FAILED-BAR
053700         VARYING C4-SCAN-IDX FROM C4-LOW-IDX BY 1
053800         UNTIL C4-SCAN-IDX > C4-HIGH-IDX
053900*
054000     IF  BAR-CLOSE (C4-PREV) > W-RESISTANCE
054100         AND BAR-CLOSE (C4-CUR) < W-RESISTANCE
054200         MOVE "SHORT" TO LOC-SIG-POSITION
054300         MOVE BAR-CLOSE (C4-CUR)  TO LOC-SIG-ENTRY
054400         MOVE BAR-HIGH  (C4-PREV) TO LOC-SIG-STOP
054500         MOVE W-SUPPORT           TO LOC-SIG-TARGET
054600         MOVE "Y" TO LOC-SIG-FLAG
054700     END-IF
054800     .
054900 G400-99.
055000     EXIT.
055100*
055200*****************************************************************
055300* ACCUMULATE ONE FAILED-BREAKOUT RANGE BAR'S HIGH/LOW.  PERFORMed
055400* once per bar in the 18-bar range window by G400.
055500*****************************************************************
055600 G410-SCAN-FAILED-BAR SECTION.
055700 G410-00.
055800     IF  BAR-HIGH (C4-SCAN-IDX) > W-RESISTANCE
055900         MOVE BAR-HIGH (C4-SCAN-IDX) TO W-RESISTANCE
056000     END-IF
056100     IF  BAR-LOW (C4-SCAN-IDX) < W-SUPPORT
056200         MOVE BAR-LOW (C4-SCAN-IDX) TO W-SUPPORT
056300     END-IF
056400     .
056500 G410-99.
056600     EXIT.
056700*
056800*****************************************************************
056900* FIXED-FRACTION POSITION SIZE -- APPLIES TO WHICHEVER STRATEGY
057000* THE CALLER JUST RAN, NAMED BY C4-STRAT-SUB (SET BY THE CALLER,
057100* NOT DERIVED FROM LNK-STRATEGY-CODE, SINCE G150 MAY CALL THIS
057200* SECTION UP TO THREE TIMES IN ONE CALL WITH LNK-STRATEGY-CODE
057300* STILL ZERO).  RISK AMOUNT IS A FIXED 1% OF THE DESK'S ACCOUNT
057400* SIZE (RES-0092); RISK PER UNIT IS THE ABSOLUTE DISTANCE FROM
057500* ENTRY TO STOP.  A SIGNAL WHOSE ENTRY AND STOP COINCIDE PRICES
057600* OUT TO ZERO RISK PER UNIT AND IS DISCARDED HERE (RES-0288 --
057700* THIS USED TO DIVIDE-BY-ZERO ABEND THE RUN) RATHER THAN SIZED;
057800* THE CALLER (G110 OR G150) DECIDES WHAT TO DO WITH A DISCARD.
057900*****************************************************************
058000 G900-SIZE-POSITION SECTION.
058100 G900-00.
058200     COMPUTE W-RISK-AMOUNT ROUNDED =
058300             K-ACCOUNT-SIZE * K-RISK-FRACTION
058400     COMPUTE W-RISK-PER-UNIT =
058500             LOC-SIG-ENTRY - LOC-SIG-STOP
058600     IF  W-RISK-PER-UNIT < ZERO
058700         COMPUTE W-RISK-PER-UNIT = ZERO - W-RISK-PER-UNIT
058800     END-IF
058900*
059000     IF  W-RISK-PER-UNIT = ZERO
059100         MOVE "N" TO LNK-SIGNAL-FLAG
059200     ELSE
059300         MOVE LOC-SIG-POSITION TO LNK-SIG-POSITION
059400         MOVE LOC-SIG-ENTRY    TO LNK-SIG-ENTRY-PRICE
059500         MOVE LOC-SIG-STOP     TO LNK-SIG-STOP-LOSS
059600         MOVE LOC-SIG-TARGET   TO LNK-SIG-TAKE-PROFIT
059700         MOVE STRAT-NAME (C4-STRAT-SUB)
059800                               TO LNK-SIG-STRATEGY-NAME
059900         COMPUTE LNK-SIG-POSITION-SIZE ROUNDED =
060000                 W-RISK-AMOUNT / W-RISK-PER-UNIT
060100         MOVE "Y" TO LNK-SIGNAL-FLAG
060200     END-IF
060300     .
060400 G900-99.
060500     EXIT.
060600*
060700*****************************************************************
060800* ENDE SOURCE-PROGRAM
060900*****************************************************************
