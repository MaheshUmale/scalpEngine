000100*****************************************************************
000200* BKTBARC -- one-minute price bar (candle) table.
000300*            COPYd into BKTDRV0O, which loads it from the
000400*            history file, and into BKTSTR0M, which scans it
000500*            to look for entry signals.  Keep both COPY sites
000600*            in step if BAR-MAX-ENTRIES is ever raised.
000700*-----------------------------------------------------------
000800* Vers  | Date       | By  | Comment
000900*-------|------------|-----|-----------------------------------
001000* A.00  | 1989-04-03 | RLK | New for the scalping backtester
001100* A.01  | 1991-11-18 | JHS | Raised table to 500 bars/session
001200*****************************************************************
001300 01          BAR-TABLE.
001400     05      BAR-ENTRY OCCURS 500 TIMES.
001500         10  BAR-TIMESTAMP        PIC X(19).
001600         10  BAR-OPEN             PIC S9(07)V99.
001700         10  BAR-HIGH             PIC S9(07)V99.
001800         10  BAR-LOW              PIC S9(07)V99.
001900         10  BAR-CLOSE            PIC S9(07)V99.
002000         10  BAR-VOLUME           PIC  9(09).
002100         10  FILLER               PIC X(10).
002200 
002300 77          BAR-COUNT            PIC S9(04) COMP VALUE ZERO.
002400 77          BAR-MAX-ENTRIES      PIC S9(04) COMP VALUE 500.
