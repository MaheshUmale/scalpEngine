000100*****************************************************************
000200* BKTSIGC -- signal / open-trade / completed-trade layouts.
000300*            COPYd into BKTDRV0O (owns TRD-TABLE, the open
000400*            trade slot and the completed-trade totals) and
000500*            into BKTSTR0M (builds SIG-RECORD from a window).
000600*-----------------------------------------------------------
000700* Vers  | Date       | By  | Comment
000800*-------|------------|-----|-----------------------------------
000900* A.00  | 1989-04-03 | RLK | New for the scalping backtester
001000* A.01  | 1993-02-09 | MPF | Added TRD-STRATEGY-NAME to trades
001100*****************************************************************
001200 01          SIG-RECORD.
001300     05      SIG-POSITION         PIC X(05).
001400         88  SIG-IS-LONG               VALUE "LONG".
001500         88  SIG-IS-SHORT              VALUE "SHORT".
001600     05      SIG-ENTRY-PRICE      PIC S9(07)V99.
001700     05      SIG-STOP-LOSS        PIC S9(07)V99.
001800     05      SIG-TAKE-PROFIT      PIC S9(07)V99.
001900     05      SIG-POSITION-SIZE    PIC S9(09)V99.
002000     05      SIG-STRATEGY-NAME    PIC X(20).
002100     05      SIG-SYMBOL           PIC X(12).
002200     05      FILLER               PIC X(10).
002300 
002400 01          TRD-RECORD.
002500     05      TRD-POSITION         PIC X(05).
002600     05      TRD-ENTRY-PRICE      PIC S9(07)V99.
002700     05      TRD-EXIT-PRICE       PIC S9(07)V99.
002800     05      TRD-STOP-LOSS        PIC S9(07)V99.
002900     05      TRD-TAKE-PROFIT      PIC S9(07)V99.
003000     05      TRD-OPEN-FLAG        PIC X(01).
003100         88  TRD-IS-OPEN               VALUE "Y".
003200         88  TRD-IS-CLOSED             VALUE "N".
003300     05      TRD-STRATEGY-NAME    PIC X(20).
003400     05      FILLER               PIC X(08).
003500 
003600 01          TRD-TABLE.
003700     05      TRD-ENTRY OCCURS 500 TIMES.
003800         10  TRD-T-POSITION       PIC X(05).
003900         10  TRD-T-ENTRY-PRICE    PIC S9(07)V99.
004000         10  TRD-T-EXIT-PRICE     PIC S9(07)V99.
004100         10  TRD-T-PNL            PIC S9(07)V99.
004200         10  FILLER               PIC X(10).
004300 
004400 77          TRD-COUNT            PIC S9(04) COMP VALUE ZERO.
004500 77          TRD-MAX-ENTRIES      PIC S9(04) COMP VALUE 500.
